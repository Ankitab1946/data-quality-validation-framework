000100*----------------------------------------------------------------
000200*    CLIREG  -  LAYOUT REGISTRO CLIENTE - ARCHIVO DE CALIDAD     *
000300*    ============================================================
000400*    ARCHIVO:   DDENTRA  (CUSTOMER-FILE)                         *
000500*    ORGANIZA:  SECUENCIAL - LINE SEQUENTIAL - TEXTO             *
000600*    LARGO:     72 BYTES                                         *
000700*                                                                *
000800*    UN REGISTRO POR CLIENTE. EL CAMPO DQ-CLI-CUSTOMER-ID ES LA  *
000900*    CLAVE DE NEGOCIO (SE ESPERA UNICA, VALIDADA POR EL MOTOR DE *
001000*    CALIDAD DE DATOS - VER PGMDQVAL).                           *
001100*                                                                *
001200*    LOS CAMPOS NUMERICOS LLEVAN SIGNO EN POSICION SEPARADA AL   *
001300*    FRENTE DEL CAMPO (SIGN LEADING SEPARATE) PARA QUE EL        *
001400*    ARCHIVO SEA TEXTO LEGIBLE BYTE A BYTE (REQUISITO DEL        *
001500*    AREA DE CALIDAD DE DATOS PARA PODER REVISAR EL ARCHIVO      *
001600*    FUENTE CON UN EDITOR COMUN).                                *
001700*                                                                *
001800*    NO SE AGREGA FILLER DE RELLENO: LOS 72 BYTES DEL REGISTRO   *
001900*    SON TODOS CAMPOS DE NEGOCIO Y EL LARGO ES UN CONTRATO FIJO  *
002000*    CON EL AREA QUE GENERA EL ARCHIVO - NO HAY BYTES LIBRES.    *
002100*----------------------------------------------------------------
002200 01  DQ-CLI-RECORD.
002300*        CLAVE DE CLIENTE - EJ: C001 - SE ESPERA UNICA
002400     05  DQ-CLI-CUSTOMER-ID        PIC X(05).
002500*        EDAD DEL CLIENTE - RANGO VALIDO 000 A 120
002600     05  DQ-CLI-AGE                PIC S9(03)
002700                                    SIGN LEADING SEPARATE.
002800*        DIRECCION DE CORREO - PUEDE VENIR EN BLANCO
002900     05  DQ-CLI-EMAIL              PIC X(30).
003000*        CODIGO DE PAIS ISO - DEBE PERTENECER AL CATALOGO
003100*        DE PGM_49-CP-RULDIC (DQ-TBL-PAIS)
003200     05  DQ-CLI-COUNTRY            PIC X(03).
003300*        IMPORTE DE NEGOCIO 1 (COLUMNA ORIGEN COLUMN1)
003400     05  DQ-CLI-AMOUNT-1           PIC S9(07)V99
003500                                    SIGN LEADING SEPARATE.
003600*        IMPORTE DE NEGOCIO 2 (COLUMNA ORIGEN COLUMN2)
003700     05  DQ-CLI-AMOUNT-2           PIC S9(07)V99
003800                                    SIGN LEADING SEPARATE.
003900*        IMPORTE DE NEGOCIO 3 (COLUMNA ORIGEN COLUMN3)
004000*        REGLA DE NEGOCIO BR001: DEBE SER IGUAL A
004100*        DQ-CLI-AMOUNT-1 + DQ-CLI-AMOUNT-2 (VER PGMDQVAL 3100).
004200     05  DQ-CLI-AMOUNT-3           PIC S9(07)V99
004300                                    SIGN LEADING SEPARATE.
004400
004500*----------------------------------------------------------------
004600*    VISTA ALTERNATIVA PARA VOLCADO (DUMP) DE REGISTROS ERRONEOS *
004700*    CUANDO UN REGISTRO NO PASA ALGUNA VALIDACION Y SE QUIERE    *
004800*    MOSTRAR EL RENGLON COMPLETO SIN DESGLOSAR POR CAMPO.        *
004900*----------------------------------------------------------------
005000 01  DQ-CLI-RECORD-DUMP REDEFINES DQ-CLI-RECORD.
005100     05  DQ-CLI-DUMP-CLAVE         PIC X(05).
005200     05  DQ-CLI-DUMP-RESTO         PIC X(67).
005300
005400*----------------------------------------------------------------
005500*    TABLA EN MEMORIA DEL ARCHIVO COMPLETO DE CLIENTES.          *
005600*    SE CARGA UNA SOLA VEZ EN PGMDQCTL (PARRAFO 2000-CARGA-TABLA)*
005700*    PORQUE VARIAS VALIDACIONES (DUPLICADOS, UNICIDAD, CHECKSUM, *
005800*    CONTEO) NECESITAN EL DATASET COMPLETO Y NO SOLO EL REGISTRO *
005900*    ACTUAL.  LIMITE DE 500 CLIENTES POR CORRIDA.                *
006000*----------------------------------------------------------------
006100 01  DQ-TABLA-CLIENTES.
006200     05  DQ-TBL-CLIENTE OCCURS 500 TIMES
006300                        INDEXED BY DQ-IX-CLIENTE.
006400         10  DQ-TBL-CUSTOMER-ID    PIC X(05).
006500         10  DQ-TBL-AGE            PIC S9(03)
006600                                    SIGN LEADING SEPARATE.
006700         10  DQ-TBL-EMAIL          PIC X(30).
006800         10  DQ-TBL-COUNTRY        PIC X(03).
006900         10  DQ-TBL-AMOUNT-1       PIC S9(07)V99
007000                                    SIGN LEADING SEPARATE.
007100         10  DQ-TBL-AMOUNT-2       PIC S9(07)V99
007200                                    SIGN LEADING SEPARATE.
007300         10  DQ-TBL-AMOUNT-3       PIC S9(07)V99
007400                                    SIGN LEADING SEPARATE.
