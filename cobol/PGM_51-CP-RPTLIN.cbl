000100*----------------------------------------------------------------
000200*    RPTLIN  -  LINEAS DE IMPRESION DEL LISTADO DE CALIDAD       *
000300*    ============================================================
000400*    ARCHIVO:  DDLISTA (REPORT-FILE) - 132 BYTES POR LINEA.      *
000500*    TODAS LAS LINEAS SE ARMAN EN ESTAS AREAS Y SE ESCRIBEN      *
000600*    CON WRITE DQ-REG-LISTADO FROM xxx (VER PGMDQRPT).           *
000700*----------------------------------------------------------------
000800 01  DQ-LIN-SEPARADOR-DOBLE        PIC X(132)  VALUE ALL '='.
000900 01  DQ-LIN-SEPARADOR-SIMPLE       PIC X(132)  VALUE ALL '-'.
001000 01  DQ-LIN-BLANCO                 PIC X(132)  VALUE SPACES.
001100
001200*----   TITULO DEL LISTADO   -------------------------------------
001300 01  DQ-LIN-TITULO.
001400     05  FILLER                    PIC X(03)   VALUE SPACES.
001500     05  DQ-TIT-NOMBRE             PIC X(32)   VALUE
001600                             'DATA QUALITY VALIDATION REPORT'.
001700     05  FILLER                    PIC X(10)   VALUE SPACES.
001800     05  FILLER                    PIC X(08)   VALUE 'SOURCE: '.
001900     05  DQ-TIT-FUENTE             PIC X(22)   VALUE SPACES.
002000     05  FILLER                    PIC X(07)   VALUE 'DATE: '.
002100     05  DQ-TIT-FECHA              PIC X(10)   VALUE SPACES.
002200     05  FILLER                    PIC X(40)   VALUE SPACES.
002300
002400*----   BLOQUE RESUMEN EJECUTIVO   -------------------------------
002500 01  DQ-LIN-RESUMEN.
002600     05  FILLER                    PIC X(03)   VALUE SPACES.
002700     05  DQ-RES-ETIQUETA           PIC X(20).
002800     05  DQ-RES-VALOR-CANT         PIC ZZ9.
002900     05  FILLER                    PIC X(02)   VALUE SPACES.
003000     05  DQ-RES-VALOR-PCT          PIC ZZ9.99.
003100     05  FILLER                    PIC X(04)   VALUE SPACES.
003200     05  DQ-RES-SUFIJO             PIC X(03)   VALUE SPACES.
003300     05  FILLER                    PIC X(94)   VALUE SPACES.
003400
003500*----   ENCABEZADO DE COLUMNAS DEL DETALLE   ---------------------
003600 01  DQ-LIN-ENCAB-DETALLE.
003700     05  FILLER                    PIC X(03)   VALUE ' | '.
003800     05  DQ-ENC-TIPO               PIC X(20)   VALUE
003900                                           'VALIDATION TYPE'.
004000     05  FILLER                    PIC X(03)   VALUE ' | '.
004100     05  DQ-ENC-ESTADO             PIC X(09)   VALUE 'STATUS'.
004200     05  FILLER                    PIC X(03)   VALUE ' | '.
004300     05  DQ-ENC-VIOL               PIC X(11)   VALUE
004400                                           'VIOLATIONS'.
004500     05  FILLER                    PIC X(03)   VALUE ' | '.
004600     05  DQ-ENC-MUESTRA            PIC X(29)   VALUE
004700                                           'SAMPLE KEYS'.
004800     05  FILLER                    PIC X(03)   VALUE ' | '.
004900     05  FILLER                    PIC X(46)   VALUE SPACES.
005000
005100*----   UNA LINEA DE DETALLE POR VALIDACION   --------------------
005200 01  DQ-LIN-DETALLE.
005300     05  FILLER                    PIC X(03)   VALUE ' | '.
005400     05  DQ-DET-TIPO               PIC X(20).
005500     05  FILLER                    PIC X(03)   VALUE ' | '.
005600     05  DQ-DET-ESTADO             PIC X(09).
005700     05  FILLER                    PIC X(03)   VALUE ' | '.
005800     05  DQ-DET-VIOL               PIC ZZZ,ZZ9.
005900     05  FILLER                    PIC X(03)   VALUE ' | '.
006000     05  DQ-DET-MUESTRA            PIC X(29).
006100     05  FILLER                    PIC X(03)   VALUE ' | '.
006200     05  FILLER                    PIC X(46)   VALUE SPACES.
006300
006400*----   BLOQUE DE CHECKSUM (UNA LINEA POR COLUMNA)----------------
006500 01  DQ-LIN-CHECKSUM.
006600     05  FILLER                    PIC X(03)   VALUE SPACES.
006700     05  FILLER                    PIC X(16)   VALUE
006800                                           'CHECKSUM TOTAL '.
006900     05  DQ-CHK-LIN-NOMBRE         PIC X(12).
007000     05  FILLER                    PIC X(02)   VALUE SPACES.
007100     05  DQ-CHK-LIN-VALOR          PIC Z,ZZZ,ZZ9.99-.
007200     05  FILLER                    PIC X(85)   VALUE SPACES.
007300
007400*----   LINEA FINAL   --------------------------------------------
007500 01  DQ-LIN-TRAILER.
007600     05  FILLER                    PIC X(03)   VALUE SPACES.
007700     05  DQ-TRL-TEXTO              PIC X(13)   VALUE
007800                                           'END OF REPORT'.
007900     05  FILLER                    PIC X(116)  VALUE SPACES.
