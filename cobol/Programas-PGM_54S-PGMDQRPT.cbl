000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMDQRPT.
000300 AUTHOR. H NUNEZ.
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA CONTROL DE CALIDAD.
000500 DATE-WRITTEN. 07/07/1993.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.
000800
000900******************************************************************
001000*    PGMDQRPT  -  GENERADOR DEL LISTADO DE CALIDAD DE DATOS      *
001100*    ============================================================
001200*    RECIBE POR LINKAGE LA TABLA DE 10 RESULTADOS Y LOS TOTALES  *
001300*    DE CHECKSUM YA CALCULADOS POR PGMDQVAL E IMPRIME EL LISTADO *
001400*    FINAL DE LA CORRIDA (DDLISTA):                              *
001500*      - ENCABEZADO CON FUENTE Y FECHA DE CORRIDA                *
001600*      - RESUMEN EJECUTIVO (TOTAL / APROBADAS / RECHAZADAS / %   *
001700*        DE EXITO, REDONDEADO)                                   *
001800*      - DETALLE, UN RENGLON POR VALIDACION, CON LAS CLAVES      *
001900*        MUESTRA SEPARADAS POR UN BLANCO                         *
002000*      - BLOQUE DE CHECKSUM, UN RENGLON POR COLUMNA              *
002100*      - RENGLON FINAL                                           *
002200******************************************************************
002300*    HISTORIAL DE CAMBIOS
002400*    --------------------
002500*    07/07/1993 HLN ------ ALTA DEL PROGRAMA, SEPARADO DE         HLN93   
002600*                          PGMDQCTL (REQ CC-0301).
002700*    19/04/1996 HLN ------ SE AGREGA EL BLOQUE DE CHECKSUM AL PIE HLN96   
002800*                          DEL LISTADO (ANTES SOLO SE LLEVABA EN
002900*                          UN DISPLAY DE CONSOLA).
003000*    11/12/1998 DFC ------ REVISION Y2K - LA FECHA DE CORRIDA SE  DFC98   
003100*                          SIGUE IMPRIMIENDO CON ANIO DE 2
003200*                          DIGITOS (DD/MM/AA); NO HAY CALCULO DE
003300*                          ANTIGUEDAD NI COMPARACION DE FECHAS
003400*                          EN ESTE PROGRAMA - SIN IMPACTO.
003500*    04/02/1999 DFC ------ CIERRE DEFINITIVO REVISION Y2K         DFC99   
003600*                          (REQ CC-0588).
003700*    08/02/2001 SVQ ------ SE AGREGA EL PORCENTAJE DE EXITO AL    SVQ01   
003800*                          RESUMEN, REDONDEADO A 2 DECIMALES
003900*                          (REQ CC-0702).
004000*    25/02/2022 JAL ------ REVISION GENERAL PARA LA AUDITORIA     JAL22   
004100*                          DE CALIDAD DE DATOS (TKT-22-0117).
004200******************************************************************
004300
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT DQ-LISTADO ASSIGN TO DDLISTA
005500     ORGANIZATION IS LINE SEQUENTIAL
005600     FILE STATUS IS FS-LST.
005700
005800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  DQ-LISTADO
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  REG-LISTADO                   PIC X(132).
006600
006700 WORKING-STORAGE SECTION.
006800*========================*
006900
007000*----------- ARCHIVOS -------------------------------------------
007100 77  FS-LST                        PIC XX       VALUE SPACES.
007200
007300*----------- CONTADORES (COMP) ------------------------------
007400 77  WS-CANT-APROBADAS             PIC S9(03) COMP VALUE ZERO.
007500 77  WS-CANT-RECHAZADAS            PIC S9(03) COMP VALUE ZERO.
007600 77  WS-CANT-TOTAL-VALID           PIC S9(03) COMP VALUE 10.
007700
007800*----------- PORCENTAJE DE EXITO (REDONDEADO) -----------------
007900 77  WS-PCT-EXITO                  PIC S9(03)V99 COMP-3
008000                                    VALUE ZERO.
008100
008200*----------- VISTA PARTIDA DEL PORCENTAJE PARA ARMAR EL LISTADO --
008300 01  WS-PCT-CALCULO.
008400     05  WS-PCT-ENTERO             PIC 999.
008500     05  WS-PCT-DECIMAL            PIC 99.
008600
008700 01  WS-PCT-CALCULO-R REDEFINES WS-PCT-CALCULO
008800                                 PIC 9(05).
008900
009000*----------- FECHA DE CORRIDA RECIBIDA POR LINKAGE ------------
009100 01  WS-FECHA-RECIBIDA             PIC 9(06)    VALUE ZEROS.
009200
009300 01  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-RECIBIDA.
009400     05  WS-FEC-AA                 PIC 99.
009500     05  WS-FEC-MM                 PIC 99.
009600     05  WS-FEC-DD                 PIC 99.
009700
009800*----------- COPYS ---------------------------------------------
009900     COPY CPRPTLIN.
010000
010100*-----------------------------------------------------------------
010200*    LINKAGE SECTION.
010300*================*
010400 LINKAGE SECTION.
010500
010600     COPY CPVALRES.
010700
010800 01  LK-FECHA-EJECUCION             PIC 9(06).
010900 01  LK-NOMBRE-FUENTE               PIC X(22).
011000
011100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011200 PROCEDURE DIVISION USING DQ-TABLA-RESULTADOS
011300                           DQ-CHECKSUMS
011400                           LK-FECHA-EJECUCION
011500                           LK-NOMBRE-FUENTE.
011600
011700 MAIN-PROGRAM-I.
011800
011900     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
012000
012100     PERFORM 4000-ENCABEZADO-I THRU 4000-ENCABEZADO-F
012200     PERFORM 4100-RESUMEN-I    THRU 4100-RESUMEN-F
012300     PERFORM 4200-DETALLE-I    THRU 4200-DETALLE-F
012400        VARYING DQ-IX-RESULTADO FROM 1 BY 1
012500        UNTIL DQ-IX-RESULTADO GREATER 10
012600     PERFORM 4300-CHECKSUM-I   THRU 4300-CHECKSUM-F
012700     PERFORM 4400-TRAILER-I    THRU 4400-TRAILER-F
012800
012900     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
013000
013100 MAIN-PROGRAM-F. GOBACK.
013200
013300
013400*-----------------------------------------------------------------
013500 1000-INICIO-I.
013600
013700     MOVE LK-FECHA-EJECUCION TO WS-FECHA-RECIBIDA
013800
013900     OPEN OUTPUT DQ-LISTADO
014000     IF FS-LST IS NOT EQUAL '00' THEN
014100        DISPLAY '* ERROR EN OPEN DDLISTA = ' FS-LST
014200        MOVE 9999 TO RETURN-CODE
014300     END-IF.
014400
014500 1000-INICIO-F. EXIT.
014600
014700
014800*-----------------------------------------------------------------
014900*    ENCABEZADO DEL LISTADO - TITULO, FUENTE Y FECHA DE CORRIDA. *
015000*-----------------------------------------------------------------
015100 4000-ENCABEZADO-I.
015200
015300     MOVE LK-NOMBRE-FUENTE TO DQ-TIT-FUENTE
015400
015500     STRING WS-FEC-DD '/' WS-FEC-MM '/' WS-FEC-AA
015600         DELIMITED BY SIZE INTO DQ-TIT-FECHA
015700
015800     WRITE REG-LISTADO FROM DQ-LIN-SEPARADOR-DOBLE
015900     WRITE REG-LISTADO FROM DQ-LIN-TITULO
016000     WRITE REG-LISTADO FROM DQ-LIN-SEPARADOR-DOBLE
016100     WRITE REG-LISTADO FROM DQ-LIN-BLANCO.
016200
016300 4000-ENCABEZADO-F. EXIT.
016400
016500
016600*-----------------------------------------------------------------
016700*    RESUMEN EJECUTIVO - TOTAL, APROBADAS, RECHAZADAS Y % EXITO. *
016800*-----------------------------------------------------------------
016900 4100-RESUMEN-I.
017000
017100     MOVE 0 TO WS-CANT-APROBADAS
017200     MOVE 0 TO WS-CANT-RECHAZADAS
017300
017400     PERFORM 4110-CONTAR-ESTADO-I THRU 4110-CONTAR-ESTADO-F
017500        VARYING DQ-IX-RESULTADO FROM 1 BY 1
017600        UNTIL DQ-IX-RESULTADO GREATER 10
017700
017800     COMPUTE WS-PCT-EXITO ROUNDED =
017900             (WS-CANT-APROBADAS / WS-CANT-TOTAL-VALID) * 100
018000
018100     MOVE WS-PCT-EXITO TO WS-PCT-CALCULO-R
018200
018300     MOVE 'TOTAL VALIDATIONS' TO DQ-RES-ETIQUETA
018400     MOVE WS-CANT-TOTAL-VALID TO DQ-RES-VALOR-CANT
018500     MOVE SPACES              TO DQ-RES-VALOR-PCT
018600     MOVE SPACES              TO DQ-RES-SUFIJO
018700     WRITE REG-LISTADO FROM DQ-LIN-RESUMEN
018800
018900     MOVE 'PASSED'            TO DQ-RES-ETIQUETA
019000     MOVE WS-CANT-APROBADAS   TO DQ-RES-VALOR-CANT
019100     MOVE SPACES              TO DQ-RES-VALOR-PCT
019200     MOVE SPACES              TO DQ-RES-SUFIJO
019300     WRITE REG-LISTADO FROM DQ-LIN-RESUMEN
019400
019500     MOVE 'FAILED'            TO DQ-RES-ETIQUETA
019600     MOVE WS-CANT-RECHAZADAS  TO DQ-RES-VALOR-CANT
019700     MOVE SPACES              TO DQ-RES-VALOR-PCT
019800     MOVE SPACES              TO DQ-RES-SUFIJO
019900     WRITE REG-LISTADO FROM DQ-LIN-RESUMEN
020000
020100     MOVE 'SUCCESS RATE'      TO DQ-RES-ETIQUETA
020200     MOVE SPACES              TO DQ-RES-VALOR-CANT
020300     MOVE WS-PCT-CALCULO-R    TO DQ-RES-VALOR-PCT
020400     MOVE '%'                 TO DQ-RES-SUFIJO
020500     WRITE REG-LISTADO FROM DQ-LIN-RESUMEN
020600
020700     WRITE REG-LISTADO FROM DQ-LIN-BLANCO
020800     WRITE REG-LISTADO FROM DQ-LIN-ENCAB-DETALLE
020900     WRITE REG-LISTADO FROM DQ-LIN-SEPARADOR-SIMPLE.
021000
021100 4100-RESUMEN-F. EXIT.
021200
021300 4110-CONTAR-ESTADO-I.
021400
021500     IF DQ-TBL-RES-ESTADO (DQ-IX-RESULTADO) = 'COMPLETED' THEN
021600        ADD 1 TO WS-CANT-APROBADAS
021700     ELSE
021800        ADD 1 TO WS-CANT-RECHAZADAS
021900     END-IF.
022000
022100 4110-CONTAR-ESTADO-F. EXIT.
022200
022300
022400*-----------------------------------------------------------------
022500*    DETALLE - UN RENGLON POR CADA UNA DE LAS 10 VALIDACIONES.   *
022600*-----------------------------------------------------------------
022700 4200-DETALLE-I.
022800
022900     MOVE DQ-TBL-RES-TIPO-VALID (DQ-IX-RESULTADO) TO DQ-DET-TIPO
023000     MOVE DQ-TBL-RES-ESTADO     (DQ-IX-RESULTADO) TO DQ-DET-ESTADO
023100     MOVE DQ-TBL-RES-CANT-VIOL  (DQ-IX-RESULTADO) TO DQ-DET-VIOL
023200
023300     STRING DQ-TBL-RES-CLAVE(DQ-IX-RESULTADO, 1) DELIMITED BY SIZE
023400            ' ' DELIMITED BY SIZE
023500            DQ-TBL-RES-CLAVE(DQ-IX-RESULTADO, 2) DELIMITED BY SIZE
023600            ' ' DELIMITED BY SIZE
023700            DQ-TBL-RES-CLAVE(DQ-IX-RESULTADO, 3) DELIMITED BY SIZE
023800            ' ' DELIMITED BY SIZE
023900            DQ-TBL-RES-CLAVE(DQ-IX-RESULTADO, 4) DELIMITED BY SIZE
024000            ' ' DELIMITED BY SIZE
024100            DQ-TBL-RES-CLAVE(DQ-IX-RESULTADO, 5) DELIMITED BY SIZE
024200         INTO DQ-DET-MUESTRA
024300
024400     WRITE REG-LISTADO FROM DQ-LIN-DETALLE.
024500
024600 4200-DETALLE-F. EXIT.
024700
024800
024900*-----------------------------------------------------------------
025000*    BLOQUE DE CHECKSUM - UN RENGLON POR CADA COLUMNA SUMADA.    *
025100*-----------------------------------------------------------------
025200 4300-CHECKSUM-I.
025300
025400     WRITE REG-LISTADO FROM DQ-LIN-SEPARADOR-SIMPLE
025500     WRITE REG-LISTADO FROM DQ-LIN-BLANCO
025600
025700     MOVE DQ-CHK-NOMBRE-1 TO DQ-CHK-LIN-NOMBRE
025800     MOVE DQ-CHK-TOTAL-1  TO DQ-CHK-LIN-VALOR
025900     WRITE REG-LISTADO FROM DQ-LIN-CHECKSUM
026000
026100     MOVE DQ-CHK-NOMBRE-2 TO DQ-CHK-LIN-NOMBRE
026200     MOVE DQ-CHK-TOTAL-2  TO DQ-CHK-LIN-VALOR
026300     WRITE REG-LISTADO FROM DQ-LIN-CHECKSUM
026400
026500     MOVE DQ-CHK-NOMBRE-3 TO DQ-CHK-LIN-NOMBRE
026600     MOVE DQ-CHK-TOTAL-3  TO DQ-CHK-LIN-VALOR
026700     WRITE REG-LISTADO FROM DQ-LIN-CHECKSUM.
026800
026900 4300-CHECKSUM-F. EXIT.
027000
027100
027200*-----------------------------------------------------------------
027300*    RENGLON FINAL DEL LISTADO.                                  *
027400*-----------------------------------------------------------------
027500 4400-TRAILER-I.
027600
027700     WRITE REG-LISTADO FROM DQ-LIN-BLANCO
027800     WRITE REG-LISTADO FROM DQ-LIN-SEPARADOR-DOBLE
027900     WRITE REG-LISTADO FROM DQ-LIN-TRAILER
028000     WRITE REG-LISTADO FROM DQ-LIN-SEPARADOR-DOBLE.
028100
028200 4400-TRAILER-F. EXIT.
028300
028400
028500*-----------------------------------------------------------------
028600 9999-FINAL-I.
028700
028800     CLOSE DQ-LISTADO
028900     IF FS-LST IS NOT EQUAL '00' THEN
029000        DISPLAY '* ERROR EN CLOSE DDLISTA = ' FS-LST
029100        MOVE 9999 TO RETURN-CODE
029200     END-IF.
029300
029400 9999-FINAL-F. EXIT.
