000100*----------------------------------------------------------------
000200*    RULDIC  -  DICCIONARIO DE REGLAS DE CALIDAD DE DATOS        *
000300*    ============================================================
000400*    LA CORRIDA SE MANEJA POR UN DICCIONARIO DE REGLAS (TABLA    *
000500*    INTERNA CARGADA POR VALUE - VER 1010-INIT-REGLAS-I EN       *
000600*    PGMDQVAL). NO SE LEE DE ARCHIVO NI DE PARAMETRO JCL - EL    *
000700*    AREA DECIDIO FIJAR LA CONFIGURACION EN EL PROGRAMA PARA QUE *
000800*    NO SE PUEDA ALTERAR SIN PASAR POR UN CAMBIO CONTROLADO.     *
000900*                                                                *
001000*    CADA RENGLON ES UNA REGLA:                                  *
001100*      DQ-REG-TIPO    TIPO DE REGLA (COUNT/CHECKSUM/DUPLICATE/   *
001200*                     PATTERN/ENUM/MANDATORY/RANGE/TYPE/UNIQUE/  *
001300*                     BUSINESS)                                  *
001400*      DQ-REG-COLUMNA CAMPO AL QUE APLICA (BLANCO = A NIVEL      *
001500*                     DATASET)                                   *
001600*      DQ-REG-PARM-1  PARAMETRO 1 (VER TABLA MAS ABAJO)          *
001700*      DQ-REG-PARM-2  PARAMETRO 2 (VER TABLA MAS ABAJO)          *
001800*----------------------------------------------------------------
001900 01  DQ-REGLA.
002000     05  DQ-REG-TIPO               PIC X(12).
002100     05  DQ-REG-COLUMNA            PIC X(12).
002200     05  DQ-REG-PARM-1             PIC X(20).
002300     05  DQ-REG-PARM-2             PIC X(20).
002400     05  FILLER                    PIC X(04)    VALUE SPACES.
002500
002600*----------------------------------------------------------------
002700*    VISTA NUMERICA DE LOS PARAMETROS, PARA LAS REGLAS DONDE EL  *
002800*    PARAMETRO ES UNA CANTIDAD (COUNT, RANGE).  EVITA TENER QUE  *
002900*    REDEFINIR CAMPO POR CAMPO EN CADA PARRAFO DEL MOTOR.        *
003000*----------------------------------------------------------------
003100 01  DQ-REGLA-NUMERICA REDEFINES DQ-REGLA.
003200     05  FILLER                    PIC X(24).
003300     05  DQ-REG-PARM-1-NUM         PIC 9(20).
003400     05  DQ-REG-PARM-2-NUM         PIC X(20).
003500     05  FILLER                    PIC X(04).
003600
003700*----------------------------------------------------------------
003800*    TABLA DE REGLAS VIGENTES PARA LA CORRIDA (20 RENGLONES).    *
003900*    ORDEN DE CARGA = ORDEN EN QUE SE LISTAN ABAJO; EL ORDEN DE  *
004000*    EJECUCION DE LAS 10 VALIDACIONES LO FIJA EL PARRAFO         *
004100*    MAIN-PROGRAM-I DE PGMDQVAL, NO ESTA TABLA.                  *
004200*----------------------------------------------------------------
004300 01  DQ-TBL-REGLAS.
004400     05  DQ-TBL-REGLA OCCURS 20 TIMES
004500                      INDEXED BY DQ-IX-REGLA.
004600         10  DQ-TBL-REG-TIPO       PIC X(12).
004700         10  DQ-TBL-REG-COLUMNA    PIC X(12).
004800         10  DQ-TBL-REG-PARM-1     PIC X(20).
004900         10  DQ-TBL-REG-PARM-2     PIC X(20).
005000
005100*----------------------------------------------------------------
005200*    CATALOGO DE PAISES PERMITIDOS (REGLA ENUM SOBRE COUNTRY).   *
005300*    AGREGADO 2005 (VER CAMBIOS) CUANDO EL AREA AMPLIO LA LISTA  *
005400*    DE PAISES ATENDIDOS DE 5 A 8.                               *
005500*----------------------------------------------------------------
005600 01  DQ-TBL-PAISES.
005700     05  DQ-TBL-PAIS OCCURS 8 TIMES
005800                     INDEXED BY DQ-IX-PAIS
005900                     PIC X(03)
006000                     VALUE SPACES.
006100
006200*----------------------------------------------------------------
006300*    CAMPOS OBLIGATORIOS (REGLA MANDATORY) Y CAMPO UNICO (REGLA  *
006400*    UNIQUE) - TABLAS CHICAS DE APOYO PARA NO TENER QUE RECORRER *
006500*    DQ-TBL-REGLAS ENTERA CADA VEZ.                              *
006600*----------------------------------------------------------------
006700 01  DQ-TBL-OBLIGATORIOS.
006800     05  DQ-TBL-OBLIGATORIO OCCURS 3 TIMES
006900                            INDEXED BY DQ-IX-OBLIG
007000                            PIC X(12)
007100                            VALUE SPACES.
