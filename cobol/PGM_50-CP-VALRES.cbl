000100*----------------------------------------------------------------
000200*    VALRES  -  RESULTADOS ACUMULADOS DE VALIDACION              *
000300*    ============================================================
000400*    UN RENGLON POR CADA UNA DE LAS 10 VALIDACIONES DEL MOTOR    *
000500*    (PGMDQVAL).  SE ARMA EN PGMDQVAL Y SE PASA POR LINKAGE A    *
000600*    PGMDQRPT PARA ARMAR EL LISTADO.                             *
000700*----------------------------------------------------------------
000800 01  DQ-RESULTADO.
000900     05  DQ-RES-TIPO-VALID         PIC X(20).
001000     05  DQ-RES-ESTADO             PIC X(09).
001100         88  DQ-RES-COMPLETADA          VALUE 'COMPLETED'.
001200         88  DQ-RES-RECHAZADA           VALUE 'FAILED'.
001300         88  DQ-RES-EN-ERROR             VALUE 'ERROR'.
001400     05  DQ-RES-CANT-VIOLACIONES   PIC S9(07) COMP-3.
001500     05  DQ-RES-CLAVES-MUESTRA OCCURS 5 TIMES
001600                               INDEXED BY DQ-IX-MUESTRA.
001700         10  DQ-RES-CLAVE          PIC X(05).
001800     05  FILLER                    PIC X(06)    VALUE SPACES.
001900
002000*----------------------------------------------------------------
002100*    VISTA DE IMPRESION DE LAS 5 CLAVES MUESTRA, YA UNIDAS CON   *
002200*    UN ESPACIO ENTRE CADA UNA, PARA NO TENER QUE HACER EL       *
002300*    STRING DE NUEVO EN CADA LINEA DEL LISTADO (VER 4200-DETALLE *
002400*    EN PGMDQRPT).                                               *
002500*----------------------------------------------------------------
002600 01  DQ-RESULTADO-MUESTRA-ALT REDEFINES DQ-RESULTADO.
002700     05  FILLER                    PIC X(29).
002800     05  DQ-RES-MUESTRA-TEXTO      PIC X(29).
002900     05  FILLER                    PIC X(06).
003000
003100*----------------------------------------------------------------
003200*    TABLA DE LOS 10 RESULTADOS, EN EL ORDEN FIJO DE EJECUCION:  *
003300*    COUNT, CHECKSUM, DUPLICATE, PATTERN, ENUM, MANDATORY,       *
003400*    RANGE, TYPE, UNIQUE, BUSINESS.                              *
003500*----------------------------------------------------------------
003600 01  DQ-TABLA-RESULTADOS.
003700     05  DQ-TBL-RESULTADO OCCURS 10 TIMES
003800                          INDEXED BY DQ-IX-RESULTADO.
003900         10  DQ-TBL-RES-TIPO-VALID      PIC X(20).
004000         10  DQ-TBL-RES-ESTADO          PIC X(09).
004100         10  DQ-TBL-RES-CANT-VIOL       PIC S9(07) COMP-3.
004200         10  DQ-TBL-RES-CLAVES OCCURS 5 TIMES
004300                               INDEXED BY DQ-IX-TBL-MUESTRA.
004400             15  DQ-TBL-RES-CLAVE       PIC X(05).
004500
004600*----------------------------------------------------------------
004700*    TOTALES DE CHECKSUM (REGLA 2) - UNO POR COLUMNA CONFIGURADA.*
004800*    INFORMATIVOS: LA REGLA CHECKSUM NUNCA FALLA, SOLO INFORMA.  *
004900*----------------------------------------------------------------
005000 01  DQ-CHECKSUMS.
005100     05  DQ-CHK-NOMBRE-1           PIC X(12)   VALUE 'AMOUNT-1'.
005200     05  DQ-CHK-TOTAL-1            PIC S9(09)V99 COMP-3
005300                                   VALUE ZEROS.
005400     05  DQ-CHK-NOMBRE-2           PIC X(12)   VALUE 'AMOUNT-2'.
005500     05  DQ-CHK-TOTAL-2            PIC S9(09)V99 COMP-3
005600                                   VALUE ZEROS.
005700     05  DQ-CHK-NOMBRE-3           PIC X(12)   VALUE 'AMOUNT-3'.
005800     05  DQ-CHK-TOTAL-3            PIC S9(09)V99 COMP-3
005900                                   VALUE ZEROS.
006000     05  FILLER                    PIC X(08)   VALUE SPACES.
