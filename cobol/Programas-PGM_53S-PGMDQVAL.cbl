000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMDQVAL.
000300 AUTHOR. M GUZMAN.
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA CONTROL DE CALIDAD.
000500 DATE-WRITTEN. 23/03/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.
000800
000900******************************************************************
001000*    PGMDQVAL  -  MOTOR DE VALIDACIONES DE CALIDAD DE DATOS      *
001100*    ============================================================
001200*    RECIBE POR LINKAGE LA TABLA COMPLETA DE CLIENTES YA CARGADA *
001300*    POR PGMDQCTL Y CORRE LAS 10 VALIDACIONES DEL DICCIONARIO DE *
001400*    REGLAS, SIEMPRE EN EL MISMO ORDEN:                          *
001500*      1 COUNT       6 MANDATORY                                 *
001600*      2 CHECKSUM    7 RANGE                                     *
001700*      3 DUPLICATE   8 TYPE                                      *
001800*      4 PATTERN     9 UNIQUE                                    *
001900*      5 ENUM       10 BUSINESS                                  *
002000*                                                                *
002100*    CADA VALIDACION CARGA UN RENGLON DE DQ-TABLA-RESULTADOS     *
002200*    (TIPO, ESTADO, CANTIDAD DE VIOLACIONES, HASTA 5 CLAVES      *
002300*    MUESTRA).  NINGUNA VALIDACION CORTA LA CORRIDA - SI UNA NO  *
002400*    SE PUEDE EVALUAR QUEDA EN ESTADO ERROR Y SE SIGUE CON LA    *
002500*    SIGUIENTE.                                                  *
002600*                                                                *
002700*    LOS TOPES DE CONTEO Y DE RANGO DE EDAD SE MANTIENEN COMO    *
002800*    CONSTANTES DE PROGRAMA (WS-CONTEO-ESPERADO, WS-RANGO-EDAD-  *
002900*    MIN/MAX) PORQUE EL DICCIONARIO DE REGLAS (DQ-TBL-REGLAS) SE *
003000*    GUARDA COMO TEXTO Y EL AREA DECIDIO NO ARMAR UNA RUTINA DE  *
003100*    CONVERSION TEXTO-A-NUMERICO SOLO PARA DOS VALORES QUE NO    *
003200*    CAMBIAN DE UNA CORRIDA A OTRA (VER REQ CC-0301).            *
003300******************************************************************
003400*    HISTORIAL DE CAMBIOS
003500*    --------------------
003600*    23/03/1991 MGZ ------ ALTA DEL PROGRAMA, SEPARADO DE         MGZ91   
003700*                          PGMDQCTL (REQ CC-0301).
003800*    12/06/1992 MGZ ------ SE AGREGA LA VALIDACION DE PATRON DE   MGZ92   
003900*                          E-MAIL (ANTES SOLO ERA OBLIGATORIO).
004000*    30/01/1995 HLN ------ TABLA DE CLIENTES LLEVADA DE 200 A     HLN95   
004100*                          500 OCURRENCIAS (IDEM PGMDQCTL).
004200*    14/05/1997 HLN ------ CORRECCION: LA VALIDACION UNIQUE       HLN97   
004300*                          CONTABA LA PRIMERA OCURRENCIA COMO
004400*                          NO VIOLACION; DEBE CONTAR TODAS.
004500*    11/12/1998 DFC ------ REVISION Y2K - SIN IMPACTO, NO SE      DFC98   
004600*                          MANEJAN FECHAS DE NEGOCIO.
004700*    04/02/1999 DFC ------ CIERRE DEFINITIVO REVISION Y2K.        DFC99   
004800*    19/09/2002 SVQ ------ SE AMPLIA EL CATALOGO DE PAISES DE 5   SVQ02   
004900*                          A 8 (SE AGREGAN LKA, CAN, AUS, DEU).
005000*    03/04/2008 SVQ ------ SE AGREGA LA REGLA DE NEGOCIO BR001    SVQ08   
005100*                          (AMOUNT-3 = AMOUNT-1 + AMOUNT-2).
005200*    17/11/2014 JAL ------ SE CAMBIA EL CORTE DE LARGO DE         JAL14   
005300*                          DOMINIO DE E-MAIL DE BUSQUEDA FIJA A
005400*                          BUSQUEDA DEL ULTIMO CARACTER NO
005500*                          BLANCO (TKT-14-0552).
005600*    25/02/2022 JAL ------ REVISION GENERAL PARA LA AUDITORIA     JAL22   
005700*                          DE CALIDAD DE DATOS (TKT-22-0117).
005800******************************************************************
005900
006000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007100 DATA DIVISION.
007200
007300 WORKING-STORAGE SECTION.
007400*========================*
007500
007600*----------- CONSTANTES DE REGLA (VER BANNER MAS ARRIBA)----------
007700 77  WS-CONTEO-ESPERADO             PIC S9(07) COMP VALUE 5.
007800 77  WS-RANGO-EDAD-MIN              PIC S9(03) COMP VALUE 0.
007900 77  WS-RANGO-EDAD-MAX              PIC S9(03) COMP VALUE 120.
008000
008100*----------- SUBINDICES Y CONTADORES (COMP)-----------------------
008200 77  WS-SUB-I                       PIC S9(07) COMP VALUE ZERO.
008300 77  WS-SUB-J                       PIC S9(07) COMP VALUE ZERO.
008400 77  WS-CANT-VIOLACIONES            PIC S9(07) COMP VALUE ZERO.
008500 77  WS-CANT-MUESTRAS               PIC S9(02) COMP VALUE ZERO.
008600 77  WS-CANT-COINCIDE               PIC S9(07) COMP VALUE ZERO.
008700 77  WS-DIFERENCIA                  PIC S9(07) COMP VALUE ZERO.
008800
008900*----------- IMPORTES DE TRABAJO----------------------------------
009000 77  WS-SUMA-AMOUNT                 PIC S9(07)V99 COMP-3
009100                                     VALUE ZEROS.
009200
009300*----------- BANDERAS (88)----------------------------------------
009400 77  WS-SW-DUP-ENCONTRADO           PIC X       VALUE 'N'.
009500     88  WS-DUP-ENCONTRADO                      VALUE 'Y'.
009600     88  WS-DUP-NO-ENCONTRADO                   VALUE 'N'.
009700
009800 77  WS-SW-PAIS-ENCONTRADO          PIC X       VALUE 'N'.
009900     88  WS-PAIS-ENCONTRADO                     VALUE 'Y'.
010000     88  WS-PAIS-NO-ENCONTRADO                  VALUE 'N'.
010100
010200 77  WS-SW-EMAIL-VALIDO             PIC X       VALUE 'N'.
010300     88  WS-EMAIL-ES-VALIDO                     VALUE 'Y'.
010400     88  WS-EMAIL-NO-ES-VALIDO                  VALUE 'N'.
010500
010600*----------- AREAS DE TRABAJO PARA LA REGLA DE PATRON E-MAIL------
010700 77  WS-EMAIL-LOCAL                 PIC X(30)   VALUE SPACES.
010800 77  WS-EMAIL-DOMINIO               PIC X(30)   VALUE SPACES.
010900 77  WS-CANT-ARROBA                 PIC S9(03) COMP VALUE ZERO.
011000 77  WS-CANT-PUNTO                  PIC S9(03) COMP VALUE ZERO.
011100 77  WS-LARGO-DOM                   PIC S9(03) COMP VALUE ZERO.
011200
011300*----------- COPYS------------------------------------------------
011400     COPY CPRULDIC.
011500
011600*-----------------------------------------------------------------
011700*    LINKAGE SECTION.
011800*================*
011900 LINKAGE SECTION.
012000
012100     COPY CPCLIREG.
012200
012300 01  LK-CANT-REGISTROS              PIC S9(07) COMP.
012400
012500     COPY CPVALRES.
012600
012700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012800 PROCEDURE DIVISION USING DQ-TABLA-CLIENTES
012900                           LK-CANT-REGISTROS
013000                           DQ-TABLA-RESULTADOS
013100                           DQ-CHECKSUMS.
013200
013300 MAIN-PROGRAM-I.
013400
013500     PERFORM 1000-INICIO-I            THRU 1000-INICIO-F
013600     PERFORM 3010-VALIDAR-COUNT-I      THRU 3010-VALIDAR-COUNT-F
013700     PERFORM 3020-VALIDAR-CHECKSUM-I
013800                             THRU 3020-VALIDAR-CHECKSUM-F
013900     PERFORM 3030-VALIDAR-DUPLICADO-I
014000                             THRU 3030-VALIDAR-DUPLICADO-F
014100     PERFORM 3040-VALIDAR-PATRON-I     THRU 3040-VALIDAR-PATRON-F
014200     PERFORM 3050-VALIDAR-ENUM-I       THRU 3050-VALIDAR-ENUM-F
014300     PERFORM 3060-VALIDAR-OBLIGATORIO-I
014400                             THRU 3060-VALIDAR-OBLIGATORIO-F
014500     PERFORM 3070-VALIDAR-RANGO-I      THRU 3070-VALIDAR-RANGO-F
014600     PERFORM 3080-VALIDAR-TIPO-I       THRU 3080-VALIDAR-TIPO-F
014700     PERFORM 3090-VALIDAR-UNICO-I      THRU 3090-VALIDAR-UNICO-F
014800     PERFORM 3100-VALIDAR-NEGOCIO-I
014900                             THRU 3100-VALIDAR-NEGOCIO-F.
015000
015100 MAIN-PROGRAM-F. GOBACK.
015200
015300
015400*-----------------------------------------------------------------
015500 1000-INICIO-I.
015600
015700     PERFORM 1010-INIT-REGLAS-I     THRU 1010-INIT-REGLAS-F
015800     PERFORM 1020-INIT-CATALOGOS-I  THRU 1020-INIT-CATALOGOS-F.
015900
016000 1000-INICIO-F. EXIT.
016100
016200
016300*-----------------------------------------------------------------
016400*    TABLA DE REGLAS - SOLO A TITULO DE DOCUMENTACION/AUDITORIA. *
016500*    LOS TOPES NUMERICOS REALMENTE USADOS POR EL MOTOR SON LAS   *
016600*    CONSTANTES DEL TOPE DEL PROGRAMA (VER BANNER).              *
016700*-----------------------------------------------------------------
016800 1010-INIT-REGLAS-I.
016900
017000     MOVE 'COUNT'       TO DQ-TBL-REG-TIPO    (1)
017100     MOVE SPACES        TO DQ-TBL-REG-COLUMNA (1)
017200     MOVE '5'           TO DQ-TBL-REG-PARM-1  (1)
017300     MOVE SPACES        TO DQ-TBL-REG-PARM-2  (1)
017400
017500     MOVE 'CHECKSUM'    TO DQ-TBL-REG-TIPO    (2)
017600     MOVE 'AMOUNT-1'    TO DQ-TBL-REG-COLUMNA (2)
017700     MOVE SPACES        TO DQ-TBL-REG-PARM-1  (2)
017800     MOVE SPACES        TO DQ-TBL-REG-PARM-2  (2)
017900
018000     MOVE 'CHECKSUM'    TO DQ-TBL-REG-TIPO    (3)
018100     MOVE 'AMOUNT-2'    TO DQ-TBL-REG-COLUMNA (3)
018200     MOVE SPACES        TO DQ-TBL-REG-PARM-1  (3)
018300     MOVE SPACES        TO DQ-TBL-REG-PARM-2  (3)
018400
018500     MOVE 'CHECKSUM'    TO DQ-TBL-REG-TIPO    (4)
018600     MOVE 'AMOUNT-3'    TO DQ-TBL-REG-COLUMNA (4)
018700     MOVE SPACES        TO DQ-TBL-REG-PARM-1  (4)
018800     MOVE SPACES        TO DQ-TBL-REG-PARM-2  (4)
018900
019000     MOVE 'DUPLICATE'   TO DQ-TBL-REG-TIPO    (5)
019100     MOVE 'CUSTOMER-ID' TO DQ-TBL-REG-COLUMNA (5)
019200     MOVE SPACES        TO DQ-TBL-REG-PARM-1  (5)
019300     MOVE SPACES        TO DQ-TBL-REG-PARM-2  (5)
019400
019500     MOVE 'PATTERN'     TO DQ-TBL-REG-TIPO    (6)
019600     MOVE 'EMAIL'       TO DQ-TBL-REG-COLUMNA (6)
019700     MOVE 'EMAIL-SHAPE' TO DQ-TBL-REG-PARM-1  (6)
019800     MOVE SPACES        TO DQ-TBL-REG-PARM-2  (6)
019900
020000     MOVE 'ENUM'        TO DQ-TBL-REG-TIPO    (7)
020100     MOVE 'COUNTRY'     TO DQ-TBL-REG-COLUMNA (7)
020200     MOVE 'COUNTRY-SET' TO DQ-TBL-REG-PARM-1  (7)
020300     MOVE SPACES        TO DQ-TBL-REG-PARM-2  (7)
020400
020500     MOVE 'MANDATORY'   TO DQ-TBL-REG-TIPO    (8)
020600     MOVE 'CUSTOMER-ID' TO DQ-TBL-REG-COLUMNA (8)
020700     MOVE SPACES        TO DQ-TBL-REG-PARM-1  (8)
020800     MOVE SPACES        TO DQ-TBL-REG-PARM-2  (8)
020900
021000     MOVE 'MANDATORY'   TO DQ-TBL-REG-TIPO    (9)
021100     MOVE 'EMAIL'       TO DQ-TBL-REG-COLUMNA (9)
021200     MOVE SPACES        TO DQ-TBL-REG-PARM-1  (9)
021300     MOVE SPACES        TO DQ-TBL-REG-PARM-2  (9)
021400
021500     MOVE 'MANDATORY'   TO DQ-TBL-REG-TIPO    (10)
021600     MOVE 'COUNTRY'     TO DQ-TBL-REG-COLUMNA (10)
021700     MOVE SPACES        TO DQ-TBL-REG-PARM-1  (10)
021800     MOVE SPACES        TO DQ-TBL-REG-PARM-2  (10)
021900
022000     MOVE 'RANGE'       TO DQ-TBL-REG-TIPO    (11)
022100     MOVE 'AGE'         TO DQ-TBL-REG-COLUMNA (11)
022200     MOVE '0'           TO DQ-TBL-REG-PARM-1  (11)
022300     MOVE '120'         TO DQ-TBL-REG-PARM-2  (11)
022400
022500     MOVE 'TYPE'        TO DQ-TBL-REG-TIPO    (12)
022600     MOVE 'CUSTOMER-ID' TO DQ-TBL-REG-COLUMNA (12)
022700     MOVE 'STRING'      TO DQ-TBL-REG-PARM-1  (12)
022800     MOVE SPACES        TO DQ-TBL-REG-PARM-2  (12)
022900
023000     MOVE 'TYPE'        TO DQ-TBL-REG-TIPO    (13)
023100     MOVE 'AGE'         TO DQ-TBL-REG-COLUMNA (13)
023200     MOVE 'INTEGER'     TO DQ-TBL-REG-PARM-1  (13)
023300     MOVE SPACES        TO DQ-TBL-REG-PARM-2  (13)
023400
023500     MOVE 'TYPE'        TO DQ-TBL-REG-TIPO    (14)
023600     MOVE 'EMAIL'       TO DQ-TBL-REG-COLUMNA (14)
023700     MOVE 'STRING'      TO DQ-TBL-REG-PARM-1  (14)
023800     MOVE SPACES        TO DQ-TBL-REG-PARM-2  (14)
023900
024000     MOVE 'TYPE'        TO DQ-TBL-REG-TIPO    (15)
024100     MOVE 'COUNTRY'     TO DQ-TBL-REG-COLUMNA (15)
024200     MOVE 'STRING'      TO DQ-TBL-REG-PARM-1  (15)
024300     MOVE SPACES        TO DQ-TBL-REG-PARM-2  (15)
024400
024500     MOVE 'TYPE'        TO DQ-TBL-REG-TIPO    (16)
024600     MOVE 'AMOUNT-1'    TO DQ-TBL-REG-COLUMNA (16)
024700     MOVE 'DECIMAL'     TO DQ-TBL-REG-PARM-1  (16)
024800     MOVE SPACES        TO DQ-TBL-REG-PARM-2  (16)
024900
025000     MOVE 'TYPE'        TO DQ-TBL-REG-TIPO    (17)
025100     MOVE 'AMOUNT-2'    TO DQ-TBL-REG-COLUMNA (17)
025200     MOVE 'DECIMAL'     TO DQ-TBL-REG-PARM-1  (17)
025300     MOVE SPACES        TO DQ-TBL-REG-PARM-2  (17)
025400
025500     MOVE 'TYPE'        TO DQ-TBL-REG-TIPO    (18)
025600     MOVE 'AMOUNT-3'    TO DQ-TBL-REG-COLUMNA (18)
025700     MOVE 'DECIMAL'     TO DQ-TBL-REG-PARM-1  (18)
025800     MOVE SPACES        TO DQ-TBL-REG-PARM-2  (18)
025900
026000     MOVE 'UNIQUE'      TO DQ-TBL-REG-TIPO    (19)
026100     MOVE 'CUSTOMER-ID' TO DQ-TBL-REG-COLUMNA (19)
026200     MOVE SPACES        TO DQ-TBL-REG-PARM-1  (19)
026300     MOVE SPACES        TO DQ-TBL-REG-PARM-2  (19)
026400
026500     MOVE 'BUSINESS'    TO DQ-TBL-REG-TIPO    (20)
026600     MOVE SPACES        TO DQ-TBL-REG-COLUMNA (20)
026700     MOVE 'BR001'       TO DQ-TBL-REG-PARM-1  (20)
026800     MOVE SPACES        TO DQ-TBL-REG-PARM-2  (20).
026900
027000 1010-INIT-REGLAS-F. EXIT.
027100
027200
027300*-----------------------------------------------------------------
027400 1020-INIT-CATALOGOS-I.
027500
027600     MOVE 'USA' TO DQ-TBL-PAIS (1)
027700     MOVE 'IND' TO DQ-TBL-PAIS (2)
027800     MOVE 'CHN' TO DQ-TBL-PAIS (3)
027900     MOVE 'LKA' TO DQ-TBL-PAIS (4)
028000     MOVE 'GBR' TO DQ-TBL-PAIS (5)
028100     MOVE 'CAN' TO DQ-TBL-PAIS (6)
028200     MOVE 'AUS' TO DQ-TBL-PAIS (7)
028300     MOVE 'DEU' TO DQ-TBL-PAIS (8)
028400
028500     MOVE 'CUSTOMER-ID' TO DQ-TBL-OBLIGATORIO (1)
028600     MOVE 'EMAIL'       TO DQ-TBL-OBLIGATORIO (2)
028700     MOVE 'COUNTRY'     TO DQ-TBL-OBLIGATORIO (3).
028800
028900 1020-INIT-CATALOGOS-F. EXIT.
029000
029100
029200*-----------------------------------------------------------------
029300*    REGLA 1 - COUNT: COMPARA LA CANTIDAD LEIDA CONTRA LA        *
029400*    CANTIDAD ESPERADA CONFIGURADA.                              *
029500*-----------------------------------------------------------------
029600 3010-VALIDAR-COUNT-I.
029700
029800     MOVE 'COUNT-VALIDATION' TO DQ-TBL-RES-TIPO-VALID (1)
029900     MOVE SPACES TO DQ-TBL-RES-CLAVES (1)
030000
030100     COMPUTE WS-DIFERENCIA =
030200             LK-CANT-REGISTROS - WS-CONTEO-ESPERADO
030300
030400     IF LK-CANT-REGISTROS = WS-CONTEO-ESPERADO THEN
030500        MOVE 'COMPLETED' TO DQ-TBL-RES-ESTADO (1)
030600        MOVE 0           TO DQ-TBL-RES-CANT-VIOL (1)
030700     ELSE
030800        MOVE 'FAILED'    TO DQ-TBL-RES-ESTADO (1)
030900        IF WS-DIFERENCIA LESS THAN ZERO THEN
031000           COMPUTE DQ-TBL-RES-CANT-VIOL (1) = WS-DIFERENCIA * -1
031100        ELSE
031200           MOVE WS-DIFERENCIA TO DQ-TBL-RES-CANT-VIOL (1)
031300        END-IF
031400     END-IF.
031500
031600 3010-VALIDAR-COUNT-F. EXIT.
031700
031800
031900*-----------------------------------------------------------------
032000*    REGLA 2 - CHECKSUM: SUMA AMOUNT-1/2/3 DE TODOS LOS          *
032100*    REGISTROS.  SIEMPRE COMPLETED - ES INFORMATIVA.             *
032200*-----------------------------------------------------------------
032300 3020-VALIDAR-CHECKSUM-I.
032400
032500     MOVE ZEROS TO DQ-CHK-TOTAL-1 DQ-CHK-TOTAL-2 DQ-CHK-TOTAL-3
032600
032700     PERFORM 3021-SUMAR-IMPORTES-I THRU 3021-SUMAR-IMPORTES-F
032800             VARYING WS-SUB-I FROM 1 BY 1
032900             UNTIL WS-SUB-I GREATER LK-CANT-REGISTROS
033000
033100     MOVE 'CHECKSUM-VALIDATION' TO DQ-TBL-RES-TIPO-VALID (2)
033200     MOVE 'COMPLETED'           TO DQ-TBL-RES-ESTADO (2)
033300     MOVE 0                     TO DQ-TBL-RES-CANT-VIOL (2)
033400     MOVE SPACES                TO DQ-TBL-RES-CLAVES (2).
033500
033600 3020-VALIDAR-CHECKSUM-F. EXIT.
033700
033800 3021-SUMAR-IMPORTES-I.
033900
034000     ADD DQ-TBL-AMOUNT-1 (WS-SUB-I) TO DQ-CHK-TOTAL-1
034100     ADD DQ-TBL-AMOUNT-2 (WS-SUB-I) TO DQ-CHK-TOTAL-2
034200     ADD DQ-TBL-AMOUNT-3 (WS-SUB-I) TO DQ-CHK-TOTAL-3.
034300
034400 3021-SUMAR-IMPORTES-F. EXIT.
034500
034600
034700*-----------------------------------------------------------------
034800*    REGLA 3 - DUPLICATE: LA PRIMERA OCURRENCIA DE CADA CLAVE SE *
034900*    CONSIDERA BUENA; CADA OCURRENCIA SIGUIENTE CUENTA COMO UNA  *
035000*    VIOLACION.                                                  *
035100*-----------------------------------------------------------------
035200 3030-VALIDAR-DUPLICADO-I.
035300
035400     MOVE 0      TO WS-CANT-VIOLACIONES
035500     MOVE 0      TO WS-CANT-MUESTRAS
035600     MOVE SPACES TO DQ-TBL-RES-CLAVES (3)
035700
035800     PERFORM 3031-RECORRER-DUPLICADO-I
035900        THRU 3031-RECORRER-DUPLICADO-F
036000        VARYING WS-SUB-J FROM 2 BY 1
036100        UNTIL WS-SUB-J GREATER LK-CANT-REGISTROS
036200
036300     MOVE 'DUPLICATE-VALIDATION' TO DQ-TBL-RES-TIPO-VALID (3)
036400     MOVE WS-CANT-VIOLACIONES    TO DQ-TBL-RES-CANT-VIOL (3)
036500     IF WS-CANT-VIOLACIONES = 0 THEN
036600        MOVE 'COMPLETED' TO DQ-TBL-RES-ESTADO (3)
036700     ELSE
036800        MOVE 'FAILED'    TO DQ-TBL-RES-ESTADO (3)
036900     END-IF.
037000
037100 3030-VALIDAR-DUPLICADO-F. EXIT.
037200
037300 3031-RECORRER-DUPLICADO-I.
037400
037500     SET WS-DUP-NO-ENCONTRADO TO TRUE
037600
037700     PERFORM 3032-BUSCAR-ANTERIOR-I THRU 3032-BUSCAR-ANTERIOR-F
037800        VARYING WS-SUB-I FROM 1 BY 1
037900        UNTIL WS-SUB-I GREATER OR EQUAL WS-SUB-J
038000           OR WS-DUP-ENCONTRADO
038100
038200     IF WS-DUP-ENCONTRADO THEN
038300        ADD 1 TO WS-CANT-VIOLACIONES
038400        IF WS-CANT-MUESTRAS LESS THAN 5 THEN
038500           ADD 1 TO WS-CANT-MUESTRAS
038600           MOVE DQ-TBL-CUSTOMER-ID (WS-SUB-J) TO
038700                DQ-TBL-RES-CLAVE (3, WS-CANT-MUESTRAS)
038800        END-IF
038900     END-IF.
039000
039100 3031-RECORRER-DUPLICADO-F. EXIT.
039200
039300 3032-BUSCAR-ANTERIOR-I.
039400
039500     IF DQ-TBL-CUSTOMER-ID (WS-SUB-I) =
039600        DQ-TBL-CUSTOMER-ID (WS-SUB-J) THEN
039700        SET WS-DUP-ENCONTRADO TO TRUE
039800     END-IF.
039900
040000 3032-BUSCAR-ANTERIOR-F. EXIT.
040100
040200
040300*-----------------------------------------------------------------
040400*    REGLA 4 - PATTERN: EL E-MAIL, SI VIENE INFORMADO, DEBE TENER*
040500*    LA FORMA <LOCAL>@<DOMINIO.CON.PUNTO>.  BLANCO NO ES         *
040600*    VIOLACION DE PATRON (LO ATRAPA LA REGLA MANDATORY).         *
040700*-----------------------------------------------------------------
040800 3040-VALIDAR-PATRON-I.
040900
041000     MOVE 0      TO WS-CANT-VIOLACIONES
041100     MOVE 0      TO WS-CANT-MUESTRAS
041200     MOVE SPACES TO DQ-TBL-RES-CLAVES (4)
041300
041400     PERFORM 3041-EVALUAR-EMAIL-I THRU 3041-EVALUAR-EMAIL-F
041500        VARYING WS-SUB-I FROM 1 BY 1
041600        UNTIL WS-SUB-I GREATER LK-CANT-REGISTROS
041700
041800     MOVE 'PATTERN-VALIDATION'  TO DQ-TBL-RES-TIPO-VALID (4)
041900     MOVE WS-CANT-VIOLACIONES   TO DQ-TBL-RES-CANT-VIOL (4)
042000     IF WS-CANT-VIOLACIONES = 0 THEN
042100        MOVE 'COMPLETED' TO DQ-TBL-RES-ESTADO (4)
042200     ELSE
042300        MOVE 'FAILED'    TO DQ-TBL-RES-ESTADO (4)
042400     END-IF.
042500
042600 3040-VALIDAR-PATRON-F. EXIT.
042700
042800 3041-EVALUAR-EMAIL-I.
042900
043000     IF DQ-TBL-EMAIL (WS-SUB-I) NOT = SPACES THEN
043100        PERFORM 3042-VALIDAR-FORMATO-EMAIL-I
043200           THRU 3042-VALIDAR-FORMATO-EMAIL-F
043300        IF WS-EMAIL-NO-ES-VALIDO THEN
043400           ADD 1 TO WS-CANT-VIOLACIONES
043500           IF WS-CANT-MUESTRAS LESS THAN 5 THEN
043600              ADD 1 TO WS-CANT-MUESTRAS
043700              MOVE DQ-TBL-CUSTOMER-ID (WS-SUB-I) TO
043800                   DQ-TBL-RES-CLAVE (4, WS-CANT-MUESTRAS)
043900           END-IF
044000        END-IF
044100     END-IF.
044200
044300 3041-EVALUAR-EMAIL-F. EXIT.
044400
044500 3042-VALIDAR-FORMATO-EMAIL-I.
044600
044700     SET WS-EMAIL-NO-ES-VALIDO TO TRUE
044800     MOVE SPACES TO WS-EMAIL-LOCAL WS-EMAIL-DOMINIO
044900     MOVE 0      TO WS-CANT-ARROBA WS-CANT-PUNTO WS-LARGO-DOM
045000
045100     INSPECT DQ-TBL-EMAIL (WS-SUB-I) TALLYING WS-CANT-ARROBA
045200             FOR ALL '@'
045300
045400     IF WS-CANT-ARROBA = 1 THEN
045500        UNSTRING DQ-TBL-EMAIL (WS-SUB-I) DELIMITED BY '@'
045600           INTO WS-EMAIL-LOCAL WS-EMAIL-DOMINIO
045700
045800        IF WS-EMAIL-LOCAL NOT = SPACES THEN
045900           PERFORM 3043-CALC-LARGO-DOMINIO-I
046000              THRU 3043-CALC-LARGO-DOMINIO-F
046100              VARYING WS-LARGO-DOM FROM 30 BY -1
046200              UNTIL WS-LARGO-DOM = 0
046300                 OR WS-EMAIL-DOMINIO (WS-LARGO-DOM:1)
046400                                                 NOT = SPACE
046500
046600           IF WS-LARGO-DOM GREATER THAN 2 THEN
046700              INSPECT WS-EMAIL-DOMINIO (1:WS-LARGO-DOM)
046800                      TALLYING WS-CANT-PUNTO FOR ALL '.'
046900              IF WS-CANT-PUNTO GREATER THAN 0
047000                 AND WS-EMAIL-DOMINIO (1:1) NOT = '.'
047100                 AND WS-EMAIL-DOMINIO (WS-LARGO-DOM:1)
047200                                                 NOT = '.' THEN
047300                 SET WS-EMAIL-ES-VALIDO TO TRUE
047400              END-IF
047500           END-IF
047600        END-IF
047700     END-IF.
047800
047900 3042-VALIDAR-FORMATO-EMAIL-F. EXIT.
048000
048100 3043-CALC-LARGO-DOMINIO-I. CONTINUE.
048200 3043-CALC-LARGO-DOMINIO-F. EXIT.
048300
048400
048500*-----------------------------------------------------------------
048600*    REGLA 5 - ENUM: EL PAIS, SI VIENE INFORMADO, DEBE ESTAR EN  *
048700*    EL CATALOGO DQ-TBL-PAIS (8 PAISES ATENDIDOS).               *
048800*-----------------------------------------------------------------
048900 3050-VALIDAR-ENUM-I.
049000
049100     MOVE 0      TO WS-CANT-VIOLACIONES
049200     MOVE 0      TO WS-CANT-MUESTRAS
049300     MOVE SPACES TO DQ-TBL-RES-CLAVES (5)
049400
049500     PERFORM 3051-EVALUAR-PAIS-I THRU 3051-EVALUAR-PAIS-F
049600        VARYING WS-SUB-I FROM 1 BY 1
049700        UNTIL WS-SUB-I GREATER LK-CANT-REGISTROS
049800
049900     MOVE 'ENUM-VALIDATION'    TO DQ-TBL-RES-TIPO-VALID (5)
050000     MOVE WS-CANT-VIOLACIONES  TO DQ-TBL-RES-CANT-VIOL (5)
050100     IF WS-CANT-VIOLACIONES = 0 THEN
050200        MOVE 'COMPLETED' TO DQ-TBL-RES-ESTADO (5)
050300     ELSE
050400        MOVE 'FAILED'    TO DQ-TBL-RES-ESTADO (5)
050500     END-IF.
050600
050700 3050-VALIDAR-ENUM-F. EXIT.
050800
050900 3051-EVALUAR-PAIS-I.
051000
051100     IF DQ-TBL-COUNTRY (WS-SUB-I) NOT = SPACES THEN
051200        SET WS-PAIS-NO-ENCONTRADO TO TRUE
051300
051400        PERFORM 3052-BUSCAR-PAIS-I THRU 3052-BUSCAR-PAIS-F
051500           VARYING DQ-IX-PAIS FROM 1 BY 1
051600           UNTIL DQ-IX-PAIS GREATER 8 OR WS-PAIS-ENCONTRADO
051700
051800        IF WS-PAIS-NO-ENCONTRADO THEN
051900           ADD 1 TO WS-CANT-VIOLACIONES
052000           IF WS-CANT-MUESTRAS LESS THAN 5 THEN
052100              ADD 1 TO WS-CANT-MUESTRAS
052200              MOVE DQ-TBL-CUSTOMER-ID (WS-SUB-I) TO
052300                   DQ-TBL-RES-CLAVE (5, WS-CANT-MUESTRAS)
052400           END-IF
052500        END-IF
052600     END-IF.
052700
052800 3051-EVALUAR-PAIS-F. EXIT.
052900
053000 3052-BUSCAR-PAIS-I.
053100
053200     IF DQ-TBL-COUNTRY (WS-SUB-I) = DQ-TBL-PAIS (DQ-IX-PAIS) THEN
053300        SET WS-PAIS-ENCONTRADO TO TRUE
053400     END-IF.
053500
053600 3052-BUSCAR-PAIS-F. EXIT.
053700
053800
053900*-----------------------------------------------------------------
054000*    REGLA 6 - MANDATORY: CUSTOMER-ID, EMAIL Y COUNTRY NO PUEDEN *
054100*    VENIR EN BLANCO.  CADA CAMPO EN BLANCO ES UNA VIOLACION     *
054200*    (UN MISMO REGISTRO PUEDE APORTAR MAS DE UNA).               *
054300*-----------------------------------------------------------------
054400 3060-VALIDAR-OBLIGATORIO-I.
054500
054600     MOVE 0      TO WS-CANT-VIOLACIONES
054700     MOVE 0      TO WS-CANT-MUESTRAS
054800     MOVE SPACES TO DQ-TBL-RES-CLAVES (6)
054900
055000     PERFORM 3061-EVALUAR-OBLIGATORIO-I
055100        THRU 3061-EVALUAR-OBLIGATORIO-F
055200        VARYING WS-SUB-I FROM 1 BY 1
055300        UNTIL WS-SUB-I GREATER LK-CANT-REGISTROS
055400
055500     MOVE 'MANDATORY-VALIDATION' TO DQ-TBL-RES-TIPO-VALID (6)
055600     MOVE WS-CANT-VIOLACIONES    TO DQ-TBL-RES-CANT-VIOL (6)
055700     IF WS-CANT-VIOLACIONES = 0 THEN
055800        MOVE 'COMPLETED' TO DQ-TBL-RES-ESTADO (6)
055900     ELSE
056000        MOVE 'FAILED'    TO DQ-TBL-RES-ESTADO (6)
056100     END-IF.
056200
056300 3060-VALIDAR-OBLIGATORIO-F. EXIT.
056400
056500 3061-EVALUAR-OBLIGATORIO-I.
056600
056700     IF DQ-TBL-CUSTOMER-ID (WS-SUB-I) = SPACES THEN
056800        PERFORM 3062-REGISTRAR-FALTANTE-I
056900           THRU 3062-REGISTRAR-FALTANTE-F
057000     END-IF
057100     IF DQ-TBL-EMAIL (WS-SUB-I) = SPACES THEN
057200        PERFORM 3062-REGISTRAR-FALTANTE-I
057300           THRU 3062-REGISTRAR-FALTANTE-F
057400     END-IF
057500     IF DQ-TBL-COUNTRY (WS-SUB-I) = SPACES THEN
057600        PERFORM 3062-REGISTRAR-FALTANTE-I
057700           THRU 3062-REGISTRAR-FALTANTE-F
057800     END-IF.
057900
058000 3061-EVALUAR-OBLIGATORIO-F. EXIT.
058100
058200 3062-REGISTRAR-FALTANTE-I.
058300
058400     ADD 1 TO WS-CANT-VIOLACIONES
058500     IF WS-CANT-MUESTRAS LESS THAN 5 THEN
058600        ADD 1 TO WS-CANT-MUESTRAS
058700        MOVE DQ-TBL-CUSTOMER-ID (WS-SUB-I) TO
058800             DQ-TBL-RES-CLAVE (6, WS-CANT-MUESTRAS)
058900     END-IF.
059000
059100 3062-REGISTRAR-FALTANTE-F. EXIT.
059200
059300
059400*-----------------------------------------------------------------
059500*    REGLA 7 - RANGE: LA EDAD DEBE ESTAR ENTRE WS-RANGO-EDAD-MIN *
059600*    Y WS-RANGO-EDAD-MAX, AMBOS INCLUSIVE.                       *
059700*-----------------------------------------------------------------
059800 3070-VALIDAR-RANGO-I.
059900
060000     MOVE 0      TO WS-CANT-VIOLACIONES
060100     MOVE 0      TO WS-CANT-MUESTRAS
060200     MOVE SPACES TO DQ-TBL-RES-CLAVES (7)
060300
060400     PERFORM 3071-EVALUAR-RANGO-I THRU 3071-EVALUAR-RANGO-F
060500        VARYING WS-SUB-I FROM 1 BY 1
060600        UNTIL WS-SUB-I GREATER LK-CANT-REGISTROS
060700
060800     MOVE 'RANGE-VALIDATION'   TO DQ-TBL-RES-TIPO-VALID (7)
060900     MOVE WS-CANT-VIOLACIONES  TO DQ-TBL-RES-CANT-VIOL (7)
061000     IF WS-CANT-VIOLACIONES = 0 THEN
061100        MOVE 'COMPLETED' TO DQ-TBL-RES-ESTADO (7)
061200     ELSE
061300        MOVE 'FAILED'    TO DQ-TBL-RES-ESTADO (7)
061400     END-IF.
061500
061600 3070-VALIDAR-RANGO-F. EXIT.
061700
061800 3071-EVALUAR-RANGO-I.
061900
062000     IF DQ-TBL-AGE (WS-SUB-I) LESS THAN WS-RANGO-EDAD-MIN
062100        OR DQ-TBL-AGE (WS-SUB-I) GREATER THAN WS-RANGO-EDAD-MAX
062200        THEN
062300        ADD 1 TO WS-CANT-VIOLACIONES
062400        IF WS-CANT-MUESTRAS LESS THAN 5 THEN
062500           ADD 1 TO WS-CANT-MUESTRAS
062600           MOVE DQ-TBL-CUSTOMER-ID (WS-SUB-I) TO
062700                DQ-TBL-RES-CLAVE (7, WS-CANT-MUESTRAS)
062800        END-IF
062900     END-IF.
063000
063100 3071-EVALUAR-RANGO-F. EXIT.
063200
063300
063400*-----------------------------------------------------------------
063500*    REGLA 8 - TYPE: CUSTOMER-ID/EMAIL/COUNTRY SON STRING Y      *
063600*    SIEMPRE CONFORMAN; AGE Y LOS IMPORTES SON NUMERICOS Y SE    *
063700*    VERIFICAN CON LA CLASE NUMERIC (SIEMPRE CIERTO MIENTRAS EL  *
063800*    ARCHIVO RESPETE EL LAYOUT DE CP-CLIREG).                    *
063900*-----------------------------------------------------------------
064000 3080-VALIDAR-TIPO-I.
064100
064200     MOVE 0      TO WS-CANT-VIOLACIONES
064300     MOVE 0      TO WS-CANT-MUESTRAS
064400     MOVE SPACES TO DQ-TBL-RES-CLAVES (8)
064500
064600     PERFORM 3081-EVALUAR-TIPO-I THRU 3081-EVALUAR-TIPO-F
064700        VARYING WS-SUB-I FROM 1 BY 1
064800        UNTIL WS-SUB-I GREATER LK-CANT-REGISTROS
064900
065000     MOVE 'TYPE-VALIDATION'    TO DQ-TBL-RES-TIPO-VALID (8)
065100     MOVE WS-CANT-VIOLACIONES  TO DQ-TBL-RES-CANT-VIOL (8)
065200     IF WS-CANT-VIOLACIONES = 0 THEN
065300        MOVE 'COMPLETED' TO DQ-TBL-RES-ESTADO (8)
065400     ELSE
065500        MOVE 'FAILED'    TO DQ-TBL-RES-ESTADO (8)
065600     END-IF.
065700
065800 3080-VALIDAR-TIPO-F. EXIT.
065900
066000 3081-EVALUAR-TIPO-I.
066100
066200     IF DQ-TBL-AGE (WS-SUB-I) NOT NUMERIC
066300        OR DQ-TBL-AMOUNT-1 (WS-SUB-I) NOT NUMERIC
066400        OR DQ-TBL-AMOUNT-2 (WS-SUB-I) NOT NUMERIC
066500        OR DQ-TBL-AMOUNT-3 (WS-SUB-I) NOT NUMERIC
066600        THEN
066700        ADD 1 TO WS-CANT-VIOLACIONES
066800        IF WS-CANT-MUESTRAS LESS THAN 5 THEN
066900           ADD 1 TO WS-CANT-MUESTRAS
067000           MOVE DQ-TBL-CUSTOMER-ID (WS-SUB-I) TO
067100                DQ-TBL-RES-CLAVE (8, WS-CANT-MUESTRAS)
067200        END-IF
067300     END-IF.
067400
067500 3081-EVALUAR-TIPO-F. EXIT.
067600
067700
067800*-----------------------------------------------------------------
067900*    REGLA 9 - UNIQUE: TODAS LAS OCURRENCIAS DE UN VALOR QUE SE  *
068000*    REPITE SON VIOLACION (NO SOLO LA SEGUNDA EN ADELANTE COMO   *
068100*    EN LA REGLA DUPLICATE - VER CORRECCION 14/05/1997).         *
068200*-----------------------------------------------------------------
068300 3090-VALIDAR-UNICO-I.
068400
068500     MOVE 0      TO WS-CANT-VIOLACIONES
068600     MOVE 0      TO WS-CANT-MUESTRAS
068700     MOVE SPACES TO DQ-TBL-RES-CLAVES (9)
068800
068900     PERFORM 3091-EVALUAR-UNICO-I THRU 3091-EVALUAR-UNICO-F
069000        VARYING WS-SUB-I FROM 1 BY 1
069100        UNTIL WS-SUB-I GREATER LK-CANT-REGISTROS
069200
069300     MOVE 'UNIQUE-VALIDATION'  TO DQ-TBL-RES-TIPO-VALID (9)
069400     MOVE WS-CANT-VIOLACIONES  TO DQ-TBL-RES-CANT-VIOL (9)
069500     IF WS-CANT-VIOLACIONES = 0 THEN
069600        MOVE 'COMPLETED' TO DQ-TBL-RES-ESTADO (9)
069700     ELSE
069800        MOVE 'FAILED'    TO DQ-TBL-RES-ESTADO (9)
069900     END-IF.
070000
070100 3090-VALIDAR-UNICO-F. EXIT.
070200
070300 3091-EVALUAR-UNICO-I.
070400
070500     MOVE 0 TO WS-CANT-COINCIDE
070600
070700     PERFORM 3092-CONTAR-COINCIDE-I THRU 3092-CONTAR-COINCIDE-F
070800        VARYING WS-SUB-J FROM 1 BY 1
070900        UNTIL WS-SUB-J GREATER LK-CANT-REGISTROS
071000
071100     IF WS-CANT-COINCIDE GREATER THAN 1 THEN
071200        ADD 1 TO WS-CANT-VIOLACIONES
071300        IF WS-CANT-MUESTRAS LESS THAN 5 THEN
071400           ADD 1 TO WS-CANT-MUESTRAS
071500           MOVE DQ-TBL-CUSTOMER-ID (WS-SUB-I) TO
071600                DQ-TBL-RES-CLAVE (9, WS-CANT-MUESTRAS)
071700        END-IF
071800     END-IF.
071900
072000 3091-EVALUAR-UNICO-F. EXIT.
072100
072200 3092-CONTAR-COINCIDE-I.
072300
072400     IF DQ-TBL-CUSTOMER-ID (WS-SUB-J) =
072500        DQ-TBL-CUSTOMER-ID (WS-SUB-I) THEN
072600        ADD 1 TO WS-CANT-COINCIDE
072700     END-IF.
072800
072900 3092-CONTAR-COINCIDE-F. EXIT.
073000
073100
073200*-----------------------------------------------------------------
073300*    REGLA 10 - BUSINESS: BR001 - AMOUNT-3 DEBE SER IGUAL A      *
073400*    AMOUNT-1 + AMOUNT-2, COMPARACION EXACTA SIN REDONDEO.       *
073500*-----------------------------------------------------------------
073600 3100-VALIDAR-NEGOCIO-I.
073700
073800     MOVE 0      TO WS-CANT-VIOLACIONES
073900     MOVE 0      TO WS-CANT-MUESTRAS
074000     MOVE SPACES TO DQ-TBL-RES-CLAVES (10)
074100
074200     PERFORM 3101-EVALUAR-BR001-I THRU 3101-EVALUAR-BR001-F
074300        VARYING WS-SUB-I FROM 1 BY 1
074400        UNTIL WS-SUB-I GREATER LK-CANT-REGISTROS
074500
074600     MOVE 'BUSINESS-VALIDATION' TO DQ-TBL-RES-TIPO-VALID (10)
074700     MOVE WS-CANT-VIOLACIONES   TO DQ-TBL-RES-CANT-VIOL (10)
074800     IF WS-CANT-VIOLACIONES = 0 THEN
074900        MOVE 'COMPLETED' TO DQ-TBL-RES-ESTADO (10)
075000     ELSE
075100        MOVE 'FAILED'    TO DQ-TBL-RES-ESTADO (10)
075200     END-IF.
075300
075400 3100-VALIDAR-NEGOCIO-F. EXIT.
075500
075600 3101-EVALUAR-BR001-I.
075700
075800     COMPUTE WS-SUMA-AMOUNT =
075900             DQ-TBL-AMOUNT-1 (WS-SUB-I) +
076000             DQ-TBL-AMOUNT-2 (WS-SUB-I)
076100
076200     IF WS-SUMA-AMOUNT NOT = DQ-TBL-AMOUNT-3 (WS-SUB-I) THEN
076300        ADD 1 TO WS-CANT-VIOLACIONES
076400        IF WS-CANT-MUESTRAS LESS THAN 5 THEN
076500           ADD 1 TO WS-CANT-MUESTRAS
076600           MOVE DQ-TBL-CUSTOMER-ID (WS-SUB-I) TO
076700                DQ-TBL-RES-CLAVE (10, WS-CANT-MUESTRAS)
076800        END-IF
076900     END-IF.
077000
077100 3101-EVALUAR-BR001-F. EXIT.
