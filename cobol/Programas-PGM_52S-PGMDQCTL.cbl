000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMDQCTL.
000300 AUTHOR. R PASTORINO.
000400 INSTALLATION. GERENCIA DE SISTEMAS - AREA CONTROL DE CALIDAD.
000500 DATE-WRITTEN. 14/04/1986.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.
000800
000900******************************************************************
001000*    PGMDQCTL  -  CONTROL GENERAL DE LA CORRIDA DE CALIDAD       *
001100*    ============================================================
001200*    PROGRAMA RECTOR (MAINLINE) DE LA CORRIDA BATCH DE CALIDAD   *
001300*    DE DATOS SOBRE EL ARCHIVO DE CLIENTES.                      *
001400*                                                                *
001500*    FUNCIONAMIENTO:                                             *
001600*    - ABRE EL ARCHIVO DE CLIENTES (ENTRADA) Y LO CARGA COMPLETO *
001700*      EN LA TABLA DQ-TABLA-CLIENTES (VARIAS VALIDACIONES - VER  *
001800*      PGMDQVAL - NECESITAN EL DATASET COMPLETO EN MEMORIA).     *
001900*    - INVOCA AL MOTOR DE VALIDACIONES (PGMDQVAL) QUE CORRE LAS  *
002000*      10 VALIDACIONES EN ORDEN FIJO Y DEVUELVE LA TABLA DE      *
002100*      RESULTADOS Y LOS TOTALES DE CHECKSUM.                     *
002200*    - INVOCA AL GENERADOR DE LISTADO (PGMDQRPT) QUE IMPRIME EL  *
002300*      REPORTE FINAL CON EL RESUMEN Y EL DETALLE POR VALIDACION. *
002400*    - SI EL ARCHIVO DE ENTRADA NO ABRE, TERMINA CON RETURN-CODE *
002500*      DISTINTO DE CERO Y NO LLAMA AL MOTOR NI AL REPORTE.       *
002600******************************************************************
002700*    HISTORIAL DE CAMBIOS
002800*    --------------------
002900*    14/04/1986 RPA ------ ALTA DEL PROGRAMA (REQ CC-0142).       RPA86   
003000*    02/09/1987 RPA ------ SE AGREGA CONTADOR DE LEIDOS EN LOG.   RPA87   
003100*    19/11/1989 MGZ ------ SE AJUSTA MENSAJE DE ARCHIVO VACIO.    MGZ89   
003200*    23/03/1991 MGZ ------ SE SEPARA EL MOTOR DE VALIDACIONES A   MGZ91   
003300*                          UN PROGRAMA APARTE (PGMDQVAL) POR
003400*                          PEDIDO DE MANTENIMIENTO (REQ CC-0301).
003500*    07/07/1993 HLN ------ SE SEPARA EL LISTADO A UN PROGRAMA     HLN93   
003600*                          APARTE (PGMDQRPT).
003700*    30/01/1995 HLN ------ CORRECCION: EL LIMITE DE LA TABLA DE   HLN95   
003800*                          CLIENTES ERA INSUFICIENTE, SE LLEVA
003900*                          DE 200 A 500 OCURRENCIAS.
004000*    11/12/1998 DFC ------ REVISION Y2K - SIN IMPACTO, EL         DFC98   
004100*                          PROGRAMA NO ALMACENA FECHAS DE
004200*                          NEGOCIO CON ANIO DE 2 DIGITOS.
004300*    04/02/1999 DFC ------ CIERRE DEFINITIVO REVISION Y2K         DFC99   
004400*                          (REQ CC-0588).
004500*    16/08/2003 SVQ ------ SE AGREGA DISPLAY DE REGISTROS         SVQ03   
004600*                          LEIDOS VS REGISTROS EN TABLA PARA
004700*                          DETECTAR TRUNCAMIENTO.
004800*    21/05/2009 SVQ ------ SE CAMBIA EL NOMBRE DE FUENTE QUE SE   SVQ09   
004900*                          PASA AL LISTADO DE 'CLIENTES' A
005000*                          'CUSTOMER-FILE' (REQ CC-0940).
005100*    09/10/2016 JAL ------ SE AGREGA VALIDACION DE APERTURA DE    JAL16   
005200*                          SALIDA ANTES DE LLAMAR AL MOTOR PARA
005300*                          NO PROCESAR EN VANO.
005400*    25/02/2022 JAL ------ REVISION GENERAL PARA LA AUDITORIA     JAL22   
005500*                          DE CALIDAD DE DATOS (TKT-22-0117).
005600******************************************************************
005700
005800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800     SELECT DQ-ENTRADA ASSIGN TO DDENTRA
006900     ORGANIZATION IS LINE SEQUENTIAL
007000     FILE STATUS IS FS-ENT.
007100
007200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  DQ-ENTRADA
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORDING MODE IS F.
007900 01  REG-ENTRADA                   PIC X(72).
008000
008100 WORKING-STORAGE SECTION.
008200*========================*
008300
008400*----------- ARCHIVOS -------------------------------------------
008500 77  FS-ENT                        PIC XX       VALUE SPACES.
008600
008700 77  WS-STATUS-FIN                 PIC X        VALUE 'N'.
008800     88  WS-FIN-LECTURA                         VALUE 'Y'.
008900     88  WS-NO-FIN-LECTURA                      VALUE 'N'.
009000
009100 77  WS-STATUS-ABORTO               PIC X       VALUE 'N'.
009200     88  WS-CORRIDA-ABORTADA                    VALUE 'Y'.
009300     88  WS-CORRIDA-OK                          VALUE 'N'.
009400
009500*----------- CONTADORES (COMP)------------------------------------
009600 77  WS-REGISTROS-CANT             PIC S9(07) COMP VALUE ZERO.
009700 77  WS-REGISTROS-PRINT            PIC ZZZZZZ9.
009800 77  WS-IX-TABLA                   PIC S9(07) COMP VALUE ZERO.
009900 77  WS-LIMITE-TABLA               PIC S9(07) COMP VALUE 500.
010000
010100*----------- NOMBRE DE LA FUENTE PARA EL ENCABEZADO --------------
010200 77  WS-NOMBRE-FUENTE              PIC X(22)    VALUE
010300                                           'CUSTOMER-FILE'.
010400
010500*----------- FECHA DE PROCESO-------------------------------------
010600 01  WS-FECHA-EJECUCION            PIC 9(06)    VALUE ZEROS.
010700
010800 01  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-EJECUCION.
010900     05  WS-FEC-AA                 PIC 99.
011000     05  WS-FEC-MM                 PIC 99.
011100     05  WS-FEC-DD                 PIC 99.
011200
011300*----------- COPYS------------------------------------------------
011400     COPY CPCLIREG.
011500     COPY CPVALRES.
011600
011700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011800 PROCEDURE DIVISION.
011900
012000 MAIN-PROGRAM-I.
012100
012200     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
012300
012400     IF WS-CORRIDA-OK THEN
012500        PERFORM 2000-CARGA-TABLA-I THRU 2000-CARGA-TABLA-F
012600                                   UNTIL WS-FIN-LECTURA
012700        PERFORM 3000-LLAMAR-MOTOR-I    THRU 3000-LLAMAR-MOTOR-F
012800        PERFORM 4000-LLAMAR-REPORTE-I  THRU 4000-LLAMAR-REPORTE-F
012900     END-IF
013000
013100     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
013200
013300 MAIN-PROGRAM-F. GOBACK.
013400
013500
013600*-----------------------------------------------------------------
013700 1000-INICIO-I.
013800
013900     ACCEPT WS-FECHA-EJECUCION FROM DATE
014000     SET WS-NO-FIN-LECTURA TO TRUE
014100     SET WS-CORRIDA-OK     TO TRUE
014200     MOVE ZEROS            TO RETURN-CODE
014300
014400     OPEN INPUT DQ-ENTRADA
014500     IF FS-ENT IS NOT EQUAL '00' THEN
014600        DISPLAY '* ERROR EN OPEN ENTRADA - DQENTRA = ' FS-ENT
014700        MOVE 9999 TO RETURN-CODE
014800        SET WS-CORRIDA-ABORTADA TO TRUE
014900     END-IF.
015000
015100 1000-INICIO-F. EXIT.
015200
015300
015400*-----------------------------------------------------------------
015500 2000-CARGA-TABLA-I.
015600
015700     PERFORM 2100-LEER-I THRU 2100-LEER-F
015800
015900     IF NOT WS-FIN-LECTURA THEN
016000        IF WS-REGISTROS-CANT GREATER WS-LIMITE-TABLA THEN
016100           DISPLAY '* SE ALCANZO EL LIMITE DE LA TABLA = '
016200                                             WS-LIMITE-TABLA
016300           SET WS-FIN-LECTURA TO TRUE
016400        ELSE
016500           SET DQ-IX-CLIENTE TO WS-IX-TABLA
016600           MOVE DQ-CLI-CUSTOMER-ID TO
016700                DQ-TBL-CUSTOMER-ID (DQ-IX-CLIENTE)
016800           MOVE DQ-CLI-AGE         TO
016900                DQ-TBL-AGE         (DQ-IX-CLIENTE)
017000           MOVE DQ-CLI-EMAIL       TO
017100                DQ-TBL-EMAIL       (DQ-IX-CLIENTE)
017200           MOVE DQ-CLI-COUNTRY     TO
017300                DQ-TBL-COUNTRY     (DQ-IX-CLIENTE)
017400           MOVE DQ-CLI-AMOUNT-1    TO
017500                DQ-TBL-AMOUNT-1    (DQ-IX-CLIENTE)
017600           MOVE DQ-CLI-AMOUNT-2    TO
017700                DQ-TBL-AMOUNT-2    (DQ-IX-CLIENTE)
017800           MOVE DQ-CLI-AMOUNT-3    TO
017900                DQ-TBL-AMOUNT-3    (DQ-IX-CLIENTE)
018000        END-IF
018100     END-IF.
018200
018300 2000-CARGA-TABLA-F. EXIT.
018400
018500
018600*-----------------------------------------------------------------
018700 2100-LEER-I.
018800
018900     READ DQ-ENTRADA INTO DQ-CLI-RECORD
019000
019100     EVALUATE FS-ENT
019200        WHEN '00'
019300           ADD 1 TO WS-REGISTROS-CANT
019400           ADD 1 TO WS-IX-TABLA
019500        WHEN '10'
019600           SET WS-FIN-LECTURA TO TRUE
019700        WHEN OTHER
019800           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENT
019900           MOVE 9999 TO RETURN-CODE
020000           SET WS-FIN-LECTURA TO TRUE
020100     END-EVALUATE.
020200
020300 2100-LEER-F. EXIT.
020400
020500
020600*-----------------------------------------------------------------
020700 3000-LLAMAR-MOTOR-I.
020800
020900     DISPLAY 'PGMDQCTL: LLAMANDO AL MOTOR DE VALIDACIONES'
021000     CALL 'PGMDQVAL' USING DQ-TABLA-CLIENTES
021100                            WS-REGISTROS-CANT
021200                            DQ-TABLA-RESULTADOS
021300                            DQ-CHECKSUMS.
021400
021500 3000-LLAMAR-MOTOR-F. EXIT.
021600
021700
021800*-----------------------------------------------------------------
021900 4000-LLAMAR-REPORTE-I.
022000
022100     DISPLAY 'PGMDQCTL: LLAMANDO AL GENERADOR DE LISTADO'
022200     CALL 'PGMDQRPT' USING DQ-TABLA-RESULTADOS
022300                            DQ-CHECKSUMS
022400                            WS-FECHA-EJECUCION
022500                            WS-NOMBRE-FUENTE.
022600
022700 4000-LLAMAR-REPORTE-F. EXIT.
022800
022900
023000*-----------------------------------------------------------------
023100 9999-FINAL-I.
023200
023300     MOVE WS-REGISTROS-CANT TO WS-REGISTROS-PRINT
023400     DISPLAY '**********************************************'
023500     DISPLAY 'TOTAL REGISTROS LEIDOS  : ' WS-REGISTROS-PRINT
023600
023700     IF WS-CORRIDA-ABORTADA THEN
023800        DISPLAY '*** CORRIDA FINALIZADA CON ERROR ***'
023900     ELSE
024000        CLOSE DQ-ENTRADA
024100        IF FS-ENT IS NOT EQUAL '00' THEN
024200           DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENT
024300           MOVE 9999 TO RETURN-CODE
024400        END-IF
024500        DISPLAY 'CORRIDA DE CALIDAD DE DATOS FINALIZADA OK'
024600     END-IF.
024700
024800 9999-FINAL-F. EXIT.
